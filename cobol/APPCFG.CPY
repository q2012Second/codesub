000001*================================================================*
000002*        BUSINESS CONSTANTS - ORDER PRICING                     =*
000003*================================================================*
000004* THESE ARE THE SHOP'S FIXED PRICING RULES, NOT READ FROM A      =*
000005* FILE.  THE REGION/TAX-RATE TABLE IS HARD-CODED THE SAME WAY    =*
000006* WORKSHOP 17.2 LOADS ITS STUDENT/COURSE TABLE FROM LITERALS -   =*
000007* ONE VALUE CLAUSE PER ROW, REDEFINED INTO AN INDEXED TABLE.     =*
000008* AUTHOR: R.CH.                                                 =*
000009* DATE  : 14/03/1987                                            =*
000010*----------------------------------------------------------------*
000011* CHANGE LOG                                                    =*
000012*  14/03/1987 RCH  TKT-4010  ORIGINAL CONSTANTS - ORDER PRICING  =*
000013*  02/09/1987 RCH  TKT-4011  RAISE MIN-ORDER-AMOUNT $5 -> $10     =*
000014*  14/01/1988 JPQ  TKT-4019  ADD SHIPPING-RATE CONSTANT          =*
000015*  09/05/1990 RCH  TKT-4022  ADD FREE-SHIPPING-THRESHOLD         =*
000016*  22/11/1992 LMF  TKT-4027  ADD US-TX ROW TO TAX-RATE-TABLE     =*
000017*  07/03/1995 RCH  TKT-4030  ADD EU ROW TO TAX-RATE-TABLE        =*
000018*  09/01/1999 NMB  TKT-5512  Y2K - NO DATE CONSTANTS IN THIS CPY =*
000019*  14/06/2001 JPQ  TKT-4101  RAISE MAX-ORDER-ITEMS 25 -> 50      =*
000020*  03/10/2006 LMF  TKT-4144  DOCUMENT DEFAULT-ROW FALLTHROUGH    =*
000021*  19/07/2012 RCH  TKT-4188  RENAME FINAL ROW TO DEFAULT         =*
000022*================================================================*
000023 01  BUSINESS-CONSTANTS.
000024*
000025*  MIN-ORDER-AMOUNT - ORDERS BELOW THIS SUBTOTAL ARE REJECTED
000026     05  MIN-ORDER-AMOUNT                   PIC S9(07)V9(02)
000027                                             VALUE 10.00.
000028*
000029*  MAX-ORDER-ITEMS - ORDERS WITH MORE ITEMS ARE REJECTED
000030     05  MAX-ORDER-ITEMS                    PIC S9(04) COMP
000031                                             VALUE 50.
000032*
000033*  FREE-SHIPPING-THRESHOLD - AT OR ABOVE THIS, SHIPPING IS FREE
000034     05  FREE-SHIPPING-THRESHOLD            PIC S9(07)V9(02)
000035                                             VALUE 100.00.
000036*
000037*  SHIPPING-RATE - FLAT RATE WHEN BELOW FREE-SHIPPING-THRESHOLD
000038     05  SHIPPING-RATE                      PIC S9(07)V9(02)
000039                                             VALUE 5.99.
000040*
000041     05  FILLER                             PIC X(04).
000042*
000043*----------------------------------------------------------------*
000044* REGION -> TAX RATE TABLE.  EACH ROW IS REGION CODE
000045* (10 BYTES, SPACE-PADDED) FOLLOWED BY THE RATE AS 4 DECIMAL
000046* DIGITS (.0725 = 0725, ETC).  LAST ROW IS THE DEFAULT (0%) ROW
000047* USED WHEN THE SEARCH IN ORDPROC FALLS THROUGH.
000048*----------------------------------------------------------------*
000049 01  TAX-RATE-TABLE-VALUES.
000050     05  TAX-RATE-ROW-01                    PIC X(14)
000051                                    VALUE 'US-CA     0725'.
000052     05  TAX-RATE-ROW-02                    PIC X(14)
000053                                    VALUE 'US-NY     0800'.
000054     05  TAX-RATE-ROW-03                    PIC X(14)
000055                                    VALUE 'US-TX     0625'.
000056     05  TAX-RATE-ROW-04                    PIC X(14)
000057                                    VALUE 'EU        2000'.
000058     05  TAX-RATE-ROW-05                    PIC X(14)
000059                                    VALUE 'DEFAULT   0000'.
000060*
000061 01  TAX-RATE-TABLE REDEFINES TAX-RATE-TABLE-VALUES.
000062     05  TAX-RATE-ITEM OCCURS 5 TIMES
000063                          INDEXED BY TAX-IDX.
000064         10  TAX-RATE-REGION-CODE           PIC X(10).
000065         10  TAX-RATE-PERCENT                PIC V9(04).
