000001*================================================================*
000002*        RECORD OF PAYMENT GATEWAY WEBHOOK EVENT FILE           =*
000003*================================================================*
000004* PAYEVT READS ONE OF THESE PER GATEWAY NOTIFICATION AND         =*
000005* CLASSIFIES IT AT 200-CLASSIFY-EVENT.  SIGNATURE CHECKING AND   =*
000006* THE NETWORK CALL THAT PRODUCED THIS RECORD HAPPEN UPSTREAM OF  =*
000007* THIS BATCH - NOT THIS SHOP'S CONCERN.                         =*
000008* AUTHOR: R.CH.                                                 =*
000009* DATE  : 18/06/1989                                            =*
000010*----------------------------------------------------------------*
000011* CHANGE LOG                                                    =*
000012*  18/06/1989 RCH  TKT-3001  ORIGINAL LAYOUT - TRANSACTION EVENT =*
000013*  30/08/1989 RCH  TKT-3004  WIDEN PE-EVENT-OBJECT-ID TO X(40)   =*
000014*  11/02/1991 JPQ  TKT-3019  ADD OTHER-TYPE CLASSIFICATION VALUE =*
000015*  19/09/1992 RCH  TKT-3025  WIDEN PE-EVENT-TYPE TO X(40)        =*
000016*  07/04/1994 LMF  TKT-3030  WIDEN ERROR-MESSAGE TO X(100)       =*
000017*  23/01/1995 RCH  TKT-3033  PAD RECORD TO 184-BYTE EVENT SLOT   =*
000018*  09/01/1999 NMB  TKT-5512  Y2K - NO DATE FIELDS IN THIS RECORD =*
000019*  25/07/2001 JPQ  TKT-3110  DOCUMENT TRAILING-FILLER SANITY TEST=*
000020*  14/03/2006 LMF  TKT-3166  RESERVE FILLER FOR FUTURE GROWTH    =*
000021*  02/05/2022 RCH  TKT-4890  RETROFIT FOR GATEWAY WEBHOOK TYPES  =*
000022*================================================================*
000023 01  PAYMENT-EVENT-RECORD-WS.
000024*
000025*  payment_intent.succeeded / payment_intent.payment_failed /
000026*  charge.refunded / ANYTHING ELSE IS CLASSIFIED AS "OTHER"
000027     05  PE-EVENT-TYPE                      PIC X(40).
000028         88  PE-EVENT-PAYMENT-SUCCEEDED
000029                 VALUE 'payment_intent.succeeded'.
000030         88  PE-EVENT-PAYMENT-FAILED
000031                 VALUE 'payment_intent.payment_failed'.
000032         88  PE-EVENT-CHARGE-REFUNDED
000033                 VALUE 'charge.refunded'.
000034*
000035*  ID OF THE NESTED PAYMENTINTENT OR CHARGE OBJECT
000036     05  PE-EVENT-OBJECT-ID                 PIC X(40).
000037*
000038*  LAST-PAYMENT-ERROR MESSAGE, BLANK IF NONE SUPPLIED
000039     05  PE-EVENT-ERROR-MESSAGE             PIC X(100).
000040*
000041     05  FILLER                             PIC X(04).
