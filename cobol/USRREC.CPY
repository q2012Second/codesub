000001*================================================================*
000002*        RECORD OF CUSTOMER (USER) LOOKUP FILE                  =*
000003*================================================================*
000004* ORDPROC LOADS THIS FILE WHOLE INTO USER-TABLE AT HOUSEKEEPING =*
000005* TIME AND SEARCHES IT BY USER-ID - THE GNUCOBOL BUILD HAS NO    =*
000006* INDEXED FILE SUPPORT SO THIS SUBSTITUTES FOR KEYED ACCESS.     =*
000007* AUTHOR: R.CH.                                                 =*
000008* DATE  : 12/03/1987                                            =*
000009*----------------------------------------------------------------*
000010* CHANGE LOG                                                    =*
000011*  12/03/1987 RCH  TKT-4010  ORIGINAL LAYOUT - CUSTOMER RECORD   =*
000012*  02/09/1987 RCH  TKT-4011  WIDEN USER-EMAIL TO X(60)           =*
000013*  14/01/1988 JPQ  TKT-4019  WIDEN USER-NAME TO X(40)            =*
000014*  09/05/1990 RCH  TKT-4022  WIDEN USER-ID TO X(20)              =*
000015*  22/11/1992 LMF  TKT-4027  PAD RECORD TO 134-BYTE CUSTOMER SLOT=*
000016*  07/03/1995 RCH  TKT-4030  DOCUMENT DEFAULT-REGION BEHAVIOUR   =*
000017*  09/01/1999 NMB  TKT-5512  Y2K - NO DATE FIELDS IN THIS RECORD =*
000018*  14/06/2001 JPQ  TKT-4101  RESERVE FILLER FOR FUTURE GROWTH    =*
000019*  03/10/2006 LMF  TKT-4144  DOCUMENT INDEXED-ACCESS WORKAROUND  =*
000020*  21/09/2015 RCH  TKT-4355  ADD USER-REGION FOR TAX LOOKUP      =*
000021*  04/11/2018 RCH  TKT-4302  ADD EU REGION VALUE                 =*
000022*================================================================*
000023 01  USER-RECORD-WS.
000024*
000025*  UNIQUE CUSTOMER IDENTIFIER
000026     05  USER-ID                            PIC X(20).
000027     05  USER-EMAIL                         PIC X(60).
000028     05  USER-NAME                          PIC X(40).
000029*
000030*  US-CA / US-NY / US-TX / EU ; BLANK OR UNKNOWN = DEFAULT (0%)
000031     05  USER-REGION                        PIC X(10).
000032         88  USER-REGION-CA                     VALUE 'US-CA'.
000033         88  USER-REGION-NY                     VALUE 'US-NY'.
000034         88  USER-REGION-TX                     VALUE 'US-TX'.
000035         88  USER-REGION-EU                     VALUE 'EU'.
000036*
000037     05  FILLER                             PIC X(04).
