000001*================================================================*
000002*        RECORD OF PAYMENT EVENT RESULT OUTPUT FILE             =*
000003*================================================================*
000004* WRITTEN BY PAYEVT AT 300-WRITE-RESULT, ONE PER                =*
000005* PAYMENT-EVENT-RECORD-WS READ.  FOR AN UNRECOGNIZED EVENT TYPE  =*
000006* PR-ACTION IS 'ignored' AND PR-REFERENCE CARRIES THE EVENT     =*
000007* TYPE ITSELF, ECHOED BACK SO OPERATIONS CAN TELL WHICH EVENT    =*
000008* WAS IGNORED.                                                  =*
000009* AUTHOR: R.CH.                                                 =*
000010* DATE  : 18/06/1989                                            =*
000011*----------------------------------------------------------------*
000012* CHANGE LOG                                                    =*
000013*  18/06/1989 RCH  TKT-3001  ORIGINAL LAYOUT - TRANSACTION RESULT=*
000014*  30/08/1989 RCH  TKT-3004  WIDEN PR-REFERENCE TO X(100)        =*
000015*  11/02/1991 JPQ  TKT-3019  ADD IGNORED ACTION VALUE            =*
000016*  19/09/1992 RCH  TKT-3025  WIDEN PR-ACTION TO X(20)            =*
000017*  07/04/1994 LMF  TKT-3030  DOCUMENT IGNORED-ACTION ECHO RULE   =*
000018*  23/01/1995 RCH  TKT-3033  PAD RECORD TO 124-BYTE RESULT SLOT  =*
000019*  09/01/1999 NMB  TKT-5512  Y2K - NO DATE FIELDS IN THIS RECORD =*
000020*  25/07/2001 JPQ  TKT-3110  RESERVE FILLER FOR FUTURE GROWTH    =*
000021*  14/03/2006 LMF  TKT-3166  DOCUMENT WRITE-ONCE-PER-EVENT RULE  =*
000022*  02/05/2022 RCH  TKT-4890  RETROFIT FOR GATEWAY WEBHOOK TYPES  =*
000023*================================================================*
000024 01  PAYMENT-RESULT-RECORD-WS.
000025*
000026*  mark_paid / payment_failed / mark_refunded / ignored
000027     05  PR-ACTION                          PIC X(20).
000028         88  PR-ACTION-MARK-PAID
000029                 VALUE 'mark_paid'.
000030         88  PR-ACTION-PAYMENT-FAILED
000031                 VALUE 'payment_failed'.
000032         88  PR-ACTION-MARK-REFUNDED
000033                 VALUE 'mark_refunded'.
000034         88  PR-ACTION-IGNORED
000035                 VALUE 'ignored'.
000036*
000037*  PAYMENT ID / ERROR MESSAGE / CHARGE ID DEPENDING ON PR-ACTION
000038     05  PR-REFERENCE                       PIC X(100).
000039*
000040     05  FILLER                             PIC X(04).
