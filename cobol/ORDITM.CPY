000001*================================================================*
000002*        RECORD OF ORDER LINE ITEM FILE                         =*
000003*================================================================*
000004* ONE OR MORE OF THESE FOLLOW EACH ORDER-RECORD-WS HEADER, IN    =*
000005* THE ORDER THEY WERE SUBMITTED.  ORDER-ITEM-SUBTOTAL IS         =*
000006* RECOMPUTED BY ORDPROC AT 2100-CALCULATE-SUBTOTAL; IT IS NOT    =*
000007* TRUSTED FROM THE INPUT FILE.                                  =*
000008* AUTHOR: R.CH.                                                 =*
000009* DATE  : 12/03/1987                                            =*
000010*----------------------------------------------------------------*
000011* CHANGE LOG                                                    =*
000012*  12/03/1987 RCH  TKT-4010  ORIGINAL LAYOUT - ORDER ITEM        =*
000013*  02/09/1987 RCH  TKT-4011  FIX SUBTOTAL ACCUMULATOR OVERFLOW   =*
000014*  14/01/1988 JPQ  TKT-4019  ADD FLAT SHIPPING RATE LOGIC        =*
000015*  09/05/1990 RCH  TKT-4022  WIDEN PRODUCT-ID TO X(20)           =*
000016*  22/11/1992 LMF  TKT-4027  WIDEN QUANTITY TO 9(04)             =*
000017*  07/03/1995 RCH  TKT-4030  WIDEN UNIT-PRICE TO S9(07)V9(02)    =*
000018*  09/01/1999 NMB  TKT-5512  Y2K - NO DATE FIELDS IN THIS RECORD =*
000019*  14/06/2001 JPQ  TKT-4101  WIDEN SUBTOTAL TO S9(09)V9(02)      =*
000020*  03/10/2006 LMF  TKT-4144  PAD RECORD TO 90-BYTE ITEM SLOT     =*
000021*  19/07/2012 RCH  TKT-4188  DOCUMENT SUBTOTAL RECOMPUTE RULE    =*
000022*  04/11/2018 RCH  TKT-4302  WIDEN PRODUCT-NAME TO X(40)         =*
000023*================================================================*
000024 01  ORDER-ITEM-RECORD-WS.
000025     05  ORDER-ITEM-PRODUCT.
000026*
000027*  CATALOG IDENTIFIER OF THE PRODUCT ORDERED
000028         10  ORDER-ITEM-PRODUCT-ID          PIC X(20).
000029         10  ORDER-ITEM-PRODUCT-NAME        PIC X(40).
000030*
000031*  WHOLE UNITS ORDERED
000032     05  ORDER-ITEM-QUANTITY                PIC 9(04).
000033*
000034*  UNIT PRICE, 2 DECIMALS
000035     05  ORDER-ITEM-UNIT-PRICE              PIC S9(07)V9(02).
000036*
000037*  ORDER-ITEM-UNIT-PRICE * ORDER-ITEM-QUANTITY, EXACT - NOT
000038*  ROUNDED
000039     05  ORDER-ITEM-SUBTOTAL                PIC S9(09)V9(02).
000040*
000041     05  FILLER                             PIC X(06).
