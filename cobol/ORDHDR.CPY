000001*================================================================*
000002*        RECORD OF ORDER HEADER FILE                            =*
000003*================================================================*
000004* ORDPROC READS ONE OF THESE PER ORDER, FOLLOWED BY THE NUMBER   =*
000005* OF ORDER-ITEM-RECORD-WS RECORDS GIVEN BY ORDER-ITEM-COUNT.     =*
000006* AUTHOR: R.CH.                                                 =*
000007* DATE  : 12/03/1987                                            =*
000008*----------------------------------------------------------------*
000009* CHANGE LOG                                                    =*
000010*  12/03/1987 RCH  TKT-4010  ORIGINAL LAYOUT - ORDER HEADER      =*
000011*  02/09/1987 RCH  TKT-4011  WIDEN ORDER-SHIPPING-ADDR TO X(100) =*
000012*  14/01/1988 JPQ  TKT-4019  ADD FLAT SHIPPING RATE LOGIC        =*
000013*  09/05/1990 RCH  TKT-4022  WIDEN ORDER-ID FROM X(12) TO X(20)  =*
000014*  22/11/1992 LMF  TKT-4027  ADD CANCELLED/REFUNDED STATUS VALUE =*
000015*  07/03/1995 RCH  TKT-4030  ADD DELIVERED STATUS VALUE          =*
000016*  03/02/1999 NMB  TKT-5512  Y2K - NO DATE FIELDS IN THIS RECORD =*
000017*  14/06/2001 JPQ  TKT-4101  WIDEN ORDER-USER-ID TO MATCH USRREC =*
000018*  03/10/2006 LMF  TKT-4144  PAD RECORD TO 240-BYTE SLOT WIDTH   =*
000019*  19/07/2012 RCH  TKT-4188  ADD ORDER-PAYMENT-REFS GROUP        =*
000020*  21/09/2015 RCH  TKT-4355  DOCUMENT FK TO USRREC.CPY           =*
000021*================================================================*
000022 01  ORDER-RECORD-WS.
000023     05  ORDER-IDENTIFICATION.
000024*
000025*  UNIQUE IDENTIFYING KEY FOR THE ORDER
000026         10  ORDER-ID                       PIC X(20).
000027*
000028*  FK TO USER-ID IN USRREC.CPY
000029         10  ORDER-USER-ID                  PIC X(20).
000030*
000031     05  ORDER-CONTROL.
000032*
000033*  NUMBER OF ORDER-ITEM-RECORD-WS RECORDS ATTACHED (1 THRU 50)
000034         10  ORDER-ITEM-COUNT               PIC 9(02).
000035*
000036*  PENDING / PAID / SHIPPED / DELIVERED / CANCELLED / REFUNDED
000037         10  ORDER-STATUS                   PIC X(10).
000038             88  ORDER-STATUS-PENDING            VALUE 'PENDING'.
000039             88  ORDER-STATUS-PAID               VALUE 'PAID'.
000040             88  ORDER-STATUS-SHIPPED            VALUE 'SHIPPED'.
000041             88  ORDER-STATUS-DELIVERED          VALUE 'DELIVERED'.
000042             88  ORDER-STATUS-CANCELLED          VALUE 'CANCELLED'.
000043             88  ORDER-STATUS-REFUNDED           VALUE 'REFUNDED'.
000044*
000045     05  ORDER-SHIPPING.
000046         10  ORDER-SHIPPING-ADDR            PIC X(100).
000047*
000048     05  ORDER-PAYMENT-REFS.
000049*
000050*  SET WHEN ORDER IS MARKED PAID (TKT-4188)
000051         10  ORDER-STRIPE-PAYMENT-ID        PIC X(40).
000052*
000053*  SET WHEN ORDER IS MARKED SHIPPED (TKT-4188)
000054         10  ORDER-TRACKING-ID              PIC X(40).
000055*
000056     05  FILLER                             PIC X(08).
