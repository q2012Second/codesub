000001*================================================================*
000002*        RECORD OF PRICING BREAKDOWN OUTPUT FILE                =*
000003*================================================================*
000004* WRITTEN BY ORDPROC AT 2500-WRITE-PRICING, ONE PER ACCEPTED     =*
000005* ORDER.  ALL FOUR AMOUNT FIELDS ARE ROUNDED HALF-UP FROM        =*
000006* UNROUNDED WORKING FIGURES - SEE 2200-CALCULATE-PRICE.          =*
000007* AUTHOR: R.CH.                                                 =*
000008* DATE  : 14/03/1987                                            =*
000009*----------------------------------------------------------------*
000010* CHANGE LOG                                                    =*
000011*  14/03/1987 RCH  TKT-4010  ORIGINAL LAYOUT - PRICING BREAKDOWN =*
000012*  02/09/1987 RCH  TKT-4011  WIDEN PB-SUBTOTAL TO S9(09)V9(02)   =*
000013*  14/01/1988 JPQ  TKT-4019  ADD PB-SHIPPING FIELD               =*
000014*  09/05/1990 RCH  TKT-4022  WIDEN PB-TOTAL TO S9(09)V9(02)      =*
000015*  22/11/1992 LMF  TKT-4027  PAD RECORD TO 65-BYTE OUTPUT SLOT   =*
000016*  07/03/1995 RCH  TKT-4030  DOCUMENT ROUNDING CONVENTION        =*
000017*  09/01/1999 NMB  TKT-5512  Y2K - NO DATE FIELDS IN THIS RECORD =*
000018*  14/06/2001 JPQ  TKT-4101  RESERVE FILLER FOR FUTURE GROWTH    =*
000019*  03/10/2006 LMF  TKT-4144  DOCUMENT WRITE-ONCE-PER-ORDER RULE  =*
000020*  19/07/2012 RCH  TKT-4188  CROSS-REFERENCE 2200-CALCULATE-PRICE=*
000021*================================================================*
000022 01  PRICING-BREAKDOWN-WS.
000023*
000024*  ORDER THIS PRICING BREAKDOWN BELONGS TO
000025     05  PB-ORDER-ID                        PIC X(20).
000026*
000027*  SUM OF ALL ORDER-ITEM-SUBTOTAL, ROUNDED HALF-UP
000028     05  PB-SUBTOTAL                        PIC S9(09)V9(02).
000029*
000030*  PB-SUBTOTAL * REGION TAX RATE, ROUNDED HALF-UP
000031     05  PB-TAX                             PIC S9(09)V9(02).
000032*
000033*  FLAT RATE OR ZERO WHEN FREE-SHIPPING THRESHOLD IS MET
000034     05  PB-SHIPPING                        PIC S9(07)V9(02).
000035*
000036*  PB-SUBTOTAL + PB-TAX + PB-SHIPPING, ROUNDED HALF-UP
000037     05  PB-TOTAL                           PIC S9(09)V9(02).
000038*
000039     05  FILLER                             PIC X(03).
