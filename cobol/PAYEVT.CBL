000001      CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000002*  COMPILER DIRECTIVES CARRIED FORWARD FROM THE SHOP-WIDE BATCH
000003*  TEMPLATE - NUMERIC CHECKING ON ZONED/PACKED/BINARY FIELDS,
000004*  CROSS-REFERENCE AND INITIAL-VALUE CHECKING ON.
000005 IDENTIFICATION DIVISION.
000006 PROGRAM-ID.    PAYEVT.
000007 AUTHOR.        R.CH.
000008 INSTALLATION.  IBM-BCP.
000009 DATE-WRITTEN.  18-06-1989.
000010 DATE-COMPILED. 16-05-2022.
000011 SECURITY.      NONE.
000012*================================================================*
000013*  PAYMENT GATEWAY WEBHOOK EVENT CLASSIFICATION BATCH            =*
000014*----------------------------------------------------------------*
000015*  READS ONE PAYMENT-GATEWAY NOTIFICATION PER RECORD, CLASSIFIES =*
000016*  IT AND WRITES THE ACTION THE ORDER SYSTEM MUST TAKE.  DOES    =*
000017*  NOT ITSELF UPDATE ORDERS-OUT - THAT IS DOWNSTREAM OF THIS     =*
000018*  RUN.  ORIGINALLY A PLAIN TRANSACTION-EVENT LOG CLASSIFIER -   =*
000019*  RETROFITTED FOR THE ONLINE GATEWAY'S WEBHOOK NOTIFICATIONS    =*
000020*  WHEN MAIL-ORDER MOVED TO THE WEB STOREFRONT.                  =*
000021*----------------------------------------------------------------*
000022* CHANGE LOG                                                    =*
000023*  18/06/1989 RCH  TKT-3001  ORIGINAL PROGRAM - EVENT CLASSIFIER =*
000024*  30/08/1989 RCH  TKT-3004  FIX RESULT RECORD TRAILING FILLER   =*
000025*  11/02/1991 JPQ  TKT-3019  ADD IGNORED CATEGORY FOR OTHER TYPE =*
000026*  19/09/1992 RCH  TKT-3025  WIDEN EVENT-OBJECT-ID TO X(40)      =*
000027*  07/04/1994 LMF  TKT-3030  DEFAULT BLANK ERROR MESSAGE TEXT    =*
000028*  23/01/1995 RCH  TKT-3033  ADD RUN SUMMARY CONTROL TOTALS      =*
000029*  09/01/1999 NMB  TKT-5512  Y2K - RUN-DATE USES 4-DIGIT YEAR    =*
000030*  25/07/2001 JPQ  TKT-3110  ADD FILE-STATUS CHECKS ON ALL OPENS =*
000031*  14/03/2006 LMF  TKT-3166  ADD CENTS CONVERSION UTILITY        =*
000032*  02/05/2022 RCH  TKT-4890  RETROFIT FOR GATEWAY WEBHOOK TYPES  =*
000033*  16/05/2022 RCH  TKT-4902  SPLIT PAID/FAILED/REFUNDED COUNTERS =*
000034*================================================================*
000035 ENVIRONMENT DIVISION.
000036*----------------------------------------------------------------*
000037*  CONFIGURATION SECTION - SAME IBM-370 TARGET AS EVERY OTHER    =*
000038*  BATCH PROGRAM IN THIS SHOP.                                   =*
000039*----------------------------------------------------------------*
000040 CONFIGURATION SECTION.
000041 SOURCE-COMPUTER.   IBM-370.
000042 OBJECT-COMPUTER.   IBM-370.
000043 SPECIAL-NAMES.
000044     C01 IS TOP-OF-FORM.
000045*  C01 CARRIED OVER FROM THE SHOP TEMPLATE EVEN THOUGH THIS
000046*  PROGRAM ONLY DISPLAYS ITS SUMMARY TO SYSOUT TODAY.
000047*----------------------------------------------------------------*
000048*  INPUT-OUTPUT SECTION - ONE INPUT, ONE OUTPUT, EACH WITH ITS   =*
000049*  OWN TWO-DIGIT FILE-STATUS FIELD TESTED AFTER EVERY OPEN.      =*
000050*----------------------------------------------------------------*
000051 INPUT-OUTPUT SECTION.
000052 FILE-CONTROL.
000053*  ONE GATEWAY NOTIFICATION PER PHYSICAL RECORD.
000054     SELECT PAYMENT-EVENTS-IN   ASSIGN   TO PAYEVIN
000055        FILE STATUS  IS  FS-PAYMENT-EVENTS-IN.
000056*
000057*  ONE CLASSIFICATION RESULT WRITTEN PER EVENT READ.
000058     SELECT PAYMENT-RESULTS-OUT ASSIGN   TO PAYRSOUT
000059        FILE STATUS  IS  FS-PAYMENT-RESULTS-OUT.
000060*
000061 DATA DIVISION.
000062 FILE SECTION.
000063*----------------------------------------------------------------*
000064*  PAYMENT-EVENTS-IN - ONE FIXED-LENGTH WEBHOOK NOTIFICATION PER =*
000065*  RECORD.  SEE PAYMREC.CPY FOR THE FIELD-BY-FIELD LAYOUT.       =*
000066*----------------------------------------------------------------*
000067 FD  PAYMENT-EVENTS-IN
000068     RECORDING MODE IS F
000069     BLOCK CONTAINS 0 RECORDS
000070     RECORD CONTAINS 184 CHARACTERS
000071     DATA RECORD IS PAYMENT-EVENTS-IN-REC.
000072 01  PAYMENT-EVENTS-IN-REC              PIC X(184).
000073*
000074*  TRAILING-FILLER VIEW OF THE SAME SLOT - THE SHOP'S HABIT OF
000075*  CHECKING THAT THE RESERVED TAIL BYTES CAME IN AS SPACES
000076*  BEFORE TRUSTING THE REST OF THE RECORD.  SAME DOUBLE-VIEW
000077*  HABIT AS THE ORDERS-IN ITEM REDEFINE IN ORDPROC.
000078 01  PAYEVT-IN-ALPHA-VIEW REDEFINES PAYMENT-EVENTS-IN-REC.
000079     05  FILLER                          PIC X(180).
000080     05  PAYEVT-IN-LAST-4                PIC X(04).
000081*
000082*  PAYMENT-RESULTS-OUT - ONE ACTION/REFERENCE PAIR PER EVENT,
000083*  PICKED UP DOWNSTREAM TO UPDATE THE ORDER HEADER.
000084 FD  PAYMENT-RESULTS-OUT
000085     RECORDING MODE IS F
000086     BLOCK CONTAINS 0 RECORDS
000087     RECORD CONTAINS 124 CHARACTERS
000088     DATA RECORD IS PAYMENT-RESULTS-OUT-REC.
000089 01  PAYMENT-RESULTS-OUT-REC            PIC X(124).
000090*
000091 WORKING-STORAGE SECTION.
000092*----------------------------------------------------------------*
000093*  RUN COUNTERS - ONE PER CLASSIFICATION OUTCOME, ROLLED UP AND
000094*  DISPLAYED BY 9000-TERMINATE.
000095*----------------------------------------------------------------*
000096*Working Variables
000097 01  WS-CONTADORES.
000098     05  WS-EVENTS-READ              PIC S9(8) COMP SYNC VALUE 0.
000099     05  WS-EVENTS-PAID               PIC S9(8) COMP SYNC VALUE 0.
000100     05  WS-EVENTS-FAILED              PIC S9(8) COMP SYNC VALUE 0.
000101     05  WS-EVENTS-REFUNDED            PIC S9(8) COMP SYNC VALUE 0.
000102     05  WS-EVENTS-IGNORED             PIC S9(8) COMP SYNC VALUE 0.
000103     05  FILLER                        PIC X(04).
000104*  SYNC FORCES BINARY ALIGNMENT SO THE FIVE COUNTERS ABOVE BUMP
000105*  WITHOUT AN ALIGNMENT FAULT ON EVERY ADD.
000106*
000107*----------------------------------------------------------------*
000108*  SWITCH AND THE TWO FILE-STATUS FIELDS - ONE PAIR OF 88S PER
000109*  FILE SO EACH OPEN CAN BE TESTED THE SAME WAY.
000110*----------------------------------------------------------------*
000111*Switches & File Status
000112 01  SW-SWITCHE-VARS.
000113     05  SW-END-EVENTS                    PIC X VALUE '0'.
000114         88 END-OF-EVENTS                     VALUE '1'.
000115         88 NOT-END-OF-EVENTS                 VALUE '0'.
000116     05  FS-PAYMENT-EVENTS-IN              PIC X(02).
000117         88 PAYMENT-EVENTS-IN-OK               VALUE '00'.
000118     05  FS-PAYMENT-RESULTS-OUT             PIC X(02).
000119         88 PAYMENT-RESULTS-OUT-OK             VALUE '00'.
000120     05  FILLER                              PIC X(04).
000121*
000122*  PAYMENT EVENT / RESULT WORKING RECORDS
000123 COPY PAYMREC.
000124*  PE-EVENT-TYPE, PE-EVENT-OBJECT-ID, PE-EVENT-ERROR-MESSAGE AND
000125*  THE 88-LEVEL EVENT-TYPE CLASSIFIERS TESTED AT 200 BELOW.
000126*
000127 COPY PAYMRES.
000128*  PR-ACTION, PR-REFERENCE - THE TWO FIELDS WRITTEN PER EVENT.
000129*
000130*  RUN-DATE, DISPLAYED IN NUMERIC, ALPHA AND BROKEN-OUT VIEWS -
000131*  SAME TRIPLE-REDEFINES TECHNIQUE AS THE DATE FIELD IN CLAIMREC
000132*  AND AS USED IN ORDPROC.
000133 01  WS-RUN-DATE-NUM                     PIC 9(08) VALUE 0.
000134 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM PIC X(08).
000135 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-NUM.
000136     05  WS-RUN-DATE-YEAR                PIC 9(04).
000137     05  WS-RUN-DATE-MONTH                PIC 9(02).
000138     05  WS-RUN-DATE-DAY                  PIC 9(02).
000139*
000140*  UTILITY TO TURN A DOLLARS-AND-CENTS AMOUNT INTO WHOLE CENTS
000141*  FOR AN OUTBOUND PAYMENTINTENT REQUEST, TRUNCATING ANY
000142*  FRACTION OF A CENT.  NOT CALLED FROM THE MAINLINE BELOW - KEPT
000143*  HERE FOR THE DAY THIS BATCH BUILDS GATEWAY REQUESTS ITSELF.
000144 01  WS-CENTS-UTIL-AMOUNT                PIC S9(7)V9(2) VALUE 0.
000145*  STANDALONE COMP RESULT FIELD - 77-LEVEL, SAME HABIT AS
000146*  HOSPEDIT'S OWN 77 WS-DATE/77 MORE-RECORDS-SW.
000147 77  WS-CENTS-UTIL-CENTS                 PIC S9(9) COMP VALUE 0.
000148*
000149*  EDITED DISPLAY FIELDS FOR THE END-OF-RUN SUMMARY REPORT.
000150*Editing Variables
000151 01  WS-EDIT-VARS.
000152     05  EVENTS-READ-OUT              PIC ZZ,ZZZ,ZZ9.
000153     05  EVENTS-PAID-OUT              PIC ZZ,ZZZ,ZZ9.
000154     05  EVENTS-FAILED-OUT             PIC ZZ,ZZZ,ZZ9.
000155     05  EVENTS-REFUND-OUT             PIC ZZ,ZZZ,ZZ9.
000156     05  EVENTS-IGNORE-OUT             PIC ZZ,ZZZ,ZZ9.
000157     05  FILLER                        PIC X(04).
000158*
000159*================================================================*
000160*  PROCEDURE DIVISION                                            =*
000161*  MAINLINE IS THREE PERFORM-THRU RANGES (HOUSEKEEPING, THE      =*
000162*  PER-EVENT LOOP, TERMINATION) - SAME SHAPE AS ORDPROC AND THE  =*
000163*  SHOP'S OTHER NUMBERED-PARAGRAPH BATCH PROGRAMS.                =*
000164*================================================================*
000165 PROCEDURE DIVISION.
000166*  STEP 1 - STAMP THE RUN DATE AND OPEN BOTH FILES.
000167     PERFORM 1000-OPEN-FILES    THRU 1000-EXIT.
000168*  STEP 2 - PRIME THE LOOP WITH THE FIRST EVENT.
000169     PERFORM 1200-READ-EVENT    THRU 1200-EXIT.
000170*  STEP 3 - CLASSIFY AND WRITE A RESULT FOR EVERY EVENT.
000171     PERFORM 1400-PROCESS-EVENT THRU 1499-EXIT
000172             UNTIL END-OF-EVENTS.
000173*  STEP 4 - SUMMARIZE THE RUN AND CLOSE EVERYTHING DOWN.
000174     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
000175     GOBACK.
000176*
000177*----------------------------------------------------------------*
000178*  1000 - HOUSEKEEPING.  STAMP THE RUN-DATE AND OPEN BOTH FILES,
000179*  BAILING OUT VIA GO TO 900-ERROR THE FIRST TIME A FILE-STATUS
000180*  COMES BACK NOT '00'.
000181*----------------------------------------------------------------*
000182 1000-OPEN-FILES.
000183*  BOTH OPENS MUST SUCCEED BEFORE THIS PARAGRAPH FALLS
000184*  THROUGH TO 1000-EXIT - ANY FAILURE BRANCHES AWAY AT ONCE.
000185     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
000186*  RUN-DATE IS STAMPED ONCE HERE AND USED ONLY FOR THE STARTUP
000187*  DISPLAY - NO CLASSIFICATION RULE BELOW READS IT.
000188     DISPLAY "Init PAYEVT.. date: " WS-RUN-DATE-X
000189*  GATEWAY NOTIFICATION INPUT - MUST OPEN CLEAN OR THE RUN
000190*  CANNOT START.
000191     OPEN INPUT  PAYMENT-EVENTS-IN
000192     IF NOT PAYMENT-EVENTS-IN-OK
000193        DISPLAY 'ERROR IN OPEN INPUT PAYMENT-EVENTS-IN '
000194        DISPLAY 'FILE STATUS = ' FS-PAYMENT-EVENTS-IN
000195        GO TO 900-ERROR.
000196*
000197*  CLASSIFICATION RESULT OUTPUT - TRUNCATED AND REBUILT EACH RUN.
000198     OPEN OUTPUT PAYMENT-RESULTS-OUT
000199     IF NOT PAYMENT-RESULTS-OUT-OK
000200        DISPLAY 'ERROR IN OPEN OUTPUT PAYMENT-RESULTS-OUT '
000201        DISPLAY 'FILE STATUS = ' FS-PAYMENT-RESULTS-OUT
000202        GO TO 900-ERROR.
000203     CONTINUE.
000204 1000-EXIT.
000205     EXIT.
000206*
000207*----------------------------------------------------------------*
000208*  1200 - READ ONE NOTIFICATION.  THE RESERVED TAIL BYTES ARE
000209*  CHECKED FOR SPACES AS A CHEAP SANITY CHECK ON THE FEED - A
000210*  NON-BLANK TAIL USUALLY MEANS A TRUNCATED OR MIS-MAPPED RECORD.
000211*----------------------------------------------------------------*
000212 1200-READ-EVENT.
000213*  ONE CALL PER GATEWAY NOTIFICATION IN THE INPUT FILE.
000214     READ PAYMENT-EVENTS-IN
000215        AT END SET END-OF-EVENTS TO TRUE
000216     NOT AT END
000217        MOVE PAYMENT-EVENTS-IN-REC TO PAYMENT-EVENT-RECORD-WS
000218        ADD 1 TO WS-EVENTS-READ
000219        IF PAYEVT-IN-LAST-4 NOT = SPACES
000220           DISPLAY 'WARNING - FILLER NOT BLANK ON EVENT '
000221           WS-EVENTS-READ
000222        END-IF
000223     END-READ
000224     CONTINUE.
000225 1200-EXIT.
000226     EXIT.
000227*
000228*----------------------------------------------------------------*
000229*  1400 THRU 1499-EXIT - ONE COMPLETE EVENT.  CLASSIFIES IT AND
000230*  BUILDS THE MATCHING RESULT RECORD, THEN THE MAINLINE ABOVE
000231*  READS THE NEXT ONE.  GIVEN ITS OWN THRU RANGE ON THE SAME
000232*  SHAPE AS ORDPROC'S PER-ORDER RANGE, EVEN THOUGH THIS RANGE HAS
000233*  NO INTERNAL GO TO OF ITS OWN - EVERY EVENT IS CLASSIFIED THE
000234*  SAME WAY, ACCEPTED OR NOT, SO THERE IS NOTHING TO SKIP.
000235*----------------------------------------------------------------*
000236 1400-PROCESS-EVENT.
000237     DISPLAY 'EVENT-TYPE .. ' PE-EVENT-TYPE
000238     PERFORM 200-CLASSIFY-EVENT
000239     PERFORM 300-WRITE-RESULT
000240     PERFORM 1200-READ-EVENT
000241     CONTINUE.
000242 1499-EXIT.
000243     EXIT.
000244*
000245*  payment_intent.succeeded -> mark_paid, REFERENCE IS THE
000246*  PAYMENTINTENT ID.  payment_intent.payment_failed ->
000247*  payment_failed, REFERENCE IS THE ERROR MESSAGE OR THE LITERAL
000248*  'Payment failed' WHEN NO MESSAGE WAS SUPPLIED.
000249*  charge.refunded -> mark_refunded, REFERENCE IS THE CHARGE ID.
000250*  ANYTHING ELSE -> ignored, REFERENCE IS THE EVENT-TYPE ECHOED
000251*  BACK FOR LOGGING.  NOT ITS OWN THRU RANGE - CALLED ONCE PER
000252*  EVENT FROM 1400 ABOVE.
000253 200-CLASSIFY-EVENT.
000254*  EVERY INCOMING EVENT LANDS IN EXACTLY ONE OF THE FOUR
000255*  BRANCHES BELOW - THERE IS NO FALL-THROUGH CASE.
000256     EVALUATE TRUE
000257        WHEN PE-EVENT-PAYMENT-SUCCEEDED
000258           MOVE 'mark_paid'      TO PR-ACTION
000259           MOVE PE-EVENT-OBJECT-ID TO PR-REFERENCE
000260           ADD 1 TO WS-EVENTS-PAID
000261        WHEN PE-EVENT-PAYMENT-FAILED
000262           MOVE 'payment_failed' TO PR-ACTION
000263           IF PE-EVENT-ERROR-MESSAGE = SPACES
000264              MOVE 'Payment failed' TO PR-REFERENCE
000265           ELSE
000266              MOVE PE-EVENT-ERROR-MESSAGE TO PR-REFERENCE
000267           END-IF
000268           ADD 1 TO WS-EVENTS-FAILED
000269        WHEN PE-EVENT-CHARGE-REFUNDED
000270           MOVE 'mark_refunded'  TO PR-ACTION
000271           MOVE PE-EVENT-OBJECT-ID TO PR-REFERENCE
000272           ADD 1 TO WS-EVENTS-REFUNDED
000273        WHEN OTHER
000274           MOVE 'ignored'        TO PR-ACTION
000275           MOVE PE-EVENT-TYPE    TO PR-REFERENCE
000276           ADD 1 TO WS-EVENTS-IGNORED
000277     END-EVALUATE
000278     CONTINUE.
000279*
000280*  ONE RESULT RECORD WRITTEN PER EVENT READ, CLASSIFIED OR NOT -
000281*  NOT ITS OWN THRU RANGE - CALLED ONCE PER EVENT FROM 1400 ABOVE.
000282 300-WRITE-RESULT.
000283*  RESULT-OUT MIRRORS EVERY EVENT READ, CLASSIFIED OR NOT.
000284     WRITE PAYMENT-RESULTS-OUT-REC FROM PAYMENT-RESULT-RECORD-WS
000285     CONTINUE.
000286*
000287*  CENTS = TRUNCATE(AMOUNT * 100).  WS-CENTS-UTIL-CENTS IS
000288*  AN INTEGER COMP FIELD SO THE COMPUTE BELOW DROPS ANY FRACTION
000289*  OF A CENT WITHOUT ROUNDING.  NOT REACHED BY 1400 ABOVE - HELD
000290*  HERE UNCALLED UNTIL THIS BATCH BUILDS GATEWAY REQUESTS ITSELF.
000291 700-CALC-CENTS-FROM-AMOUNT.
000292     COMPUTE WS-CENTS-UTIL-CENTS =
000293             WS-CENTS-UTIL-AMOUNT * 100
000294     CONTINUE.
000295*
000296*----------------------------------------------------------------*
000297*  9000 - ROLL UP AND DISPLAY THE PAYMENT EVENT SUMMARY, THEN
000298*  CLOSE BOTH FILES THIS PROGRAM TOUCHED.
000299*----------------------------------------------------------------*
000300 9000-TERMINATE.
000301*  EDIT EVERY COUNTER INTO ITS DISPLAY FIELD BEFORE THE DISPLAY
000302*  STATEMENTS BELOW.
000303     MOVE WS-EVENTS-READ     TO EVENTS-READ-OUT
000304     MOVE WS-EVENTS-PAID     TO EVENTS-PAID-OUT
000305     MOVE WS-EVENTS-FAILED    TO EVENTS-FAILED-OUT
000306     MOVE WS-EVENTS-REFUNDED  TO EVENTS-REFUND-OUT
000307     MOVE WS-EVENTS-IGNORED   TO EVENTS-IGNORE-OUT
000308     DISPLAY "-----------------------  "
000309     DISPLAY 'Payment Event Summary    '
000310     DISPLAY "-----------------------  "
000311     DISPLAY 'Events Processed:    ' EVENTS-READ-OUT
000312     DISPLAY 'Marked Paid:         ' EVENTS-PAID-OUT
000313     DISPLAY 'Payment Failed:      ' EVENTS-FAILED-OUT
000314     DISPLAY 'Marked Refunded:     ' EVENTS-REFUND-OUT
000315     DISPLAY 'Ignored:             ' EVENTS-IGNORE-OUT
000316     CLOSE PAYMENT-EVENTS-IN, PAYMENT-RESULTS-OUT
000317     DISPLAY "END PROGR: PAYEVT"
000318     CONTINUE.
000319 9000-EXIT.
000320     EXIT.
000321*
000322*  REACHED ONLY VIA GO TO ON AN OPEN FAILURE AT 1000 ABOVE.  NO
000323*  CLEANUP PERFORMED HERE, SAME AS ORDPROC'S 900-ERROR.
000324 900-ERROR.
000325     GOBACK.
000326
