000001      CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000002*  COMPILER DIRECTIVES CARRIED FORWARD FROM THE SHOP-WIDE
000003*  BATCH TEMPLATE - NUMERIC CHECKING ON ZONED/PACKED/BINARY
000004*  FIELDS, CROSS-REFERENCE AND INITIAL-VALUE CHECKING ON.
000005 IDENTIFICATION DIVISION.
000006 PROGRAM-ID.    ORDPROC.
000007 AUTHOR.        R.CH.
000008 INSTALLATION.  IBM-BCP.
000009 DATE-WRITTEN.  12-03-1987.
000010 DATE-COMPILED. 02-06-2022.
000011 SECURITY.      NONE.
000012*================================================================*
000013*  ORDER PRICING & STATUS-TRANSITION BATCH                      =*
000014*----------------------------------------------------------------*
000015*  READS AN ORDER HEADER, ITS LINE ITEMS AND THE MATCHING        =*
000016*  CUSTOMER, VALIDATES IT, PRICES IT AND APPLIES ANY PAID/       =*
000017*  SHIPPED TRANSITION CARRIED ON THE HEADER.  ORIGINALLY A       =*
000018*  PLAIN MAIL-ORDER PRICING RUN - RETROFITTED OVER THE YEARS     =*
000019*  FOR REGIONAL TAX, CUSTOMER LOOKUP AND, MOST RECENTLY, THE     =*
000020*  ONLINE GATEWAY PAYMENT/TRACKING REFERENCES.                   =*
000021*----------------------------------------------------------------*
000022* CHANGE LOG                                                    =*
000023*  12/03/1987 RCH  TKT-4010  ORIGINAL PROGRAM - ORDER PRICING    =*
000024*  02/09/1987 RCH  TKT-4011  FIX SUBTOTAL ACCUMULATOR OVERFLOW   =*
000025*  14/01/1988 JPQ  TKT-4019  ADD FLAT SHIPPING RATE LOGIC        =*
000026*  09/05/1990 RCH  TKT-4022  WIDEN ORDER-ID FROM X(12) TO X(20)  =*
000027*  22/11/1992 LMF  TKT-4027  CORRECT SUBTOTAL-REJECT BOUNDARY    =*
000028*  07/03/1995 RCH  TKT-4030  MOVE REJECT COUNTER AHEAD OF WRITE  =*
000029*  22/03/1996 RCH  TKT-4032  ADD MINIMUM-ORDER-AMOUNT REJECT     =*
000030*  09/01/1999 NMB  TKT-5512  Y2K - RUN-DATE USES 4-DIGIT YEAR    =*
000031*  14/06/2001 JPQ  TKT-4101  RAISE MAX-ORDER-ITEMS 25 -> 50      =*
000032*  03/10/2006 LMF  TKT-4144  ADD FILE-STATUS CHECKS ON ALL OPENS =*
000033*  19/07/2012 RCH  TKT-4188  STATUS TRANSITIONS PAID/SHIPPED     =*
000034*  21/09/2015 RCH  TKT-4355  REGION TAX LOOKUP VIA USER TABLE    =*
000035*  04/11/2018 RCH  TKT-4302  WIDEN PRODUCT-NAME TO X(40)         =*
000036*  02/06/2022 RCH  TKT-4901  ORDER RUN SUMMARY CONTROL TOTALS    =*
000037*================================================================*
000038 ENVIRONMENT DIVISION.
000039*----------------------------------------------------------------*
000040*  CONFIGURATION SECTION - SAME IBM-370 TARGET AS EVERY OTHER    =*
000041*  BATCH PROGRAM IN THIS SHOP.                                   =*
000042*----------------------------------------------------------------*
000043 CONFIGURATION SECTION.
000044 SOURCE-COMPUTER.   IBM-370.
000045 OBJECT-COMPUTER.   IBM-370.
000046 SPECIAL-NAMES.
000047     C01 IS TOP-OF-FORM.
000048*  C01 DRIVES THE PRINTER CHANNEL SKIP-TO-TOP USED BY THE
000049*  ORDER RUN SUMMARY HEADING - CARRIED OVER EVEN THOUGH THIS
000050*  PROGRAM ONLY DISPLAYS THE SUMMARY TO SYSOUT TODAY.
000051*----------------------------------------------------------------*
000052*  INPUT-OUTPUT SECTION - FOUR SEQUENTIAL FILES, EACH WITH ITS   =*
000053*  OWN TWO-DIGIT FILE-STATUS FIELD TESTED AFTER EVERY OPEN.      =*
000054*----------------------------------------------------------------*
000055 INPUT-OUTPUT SECTION.
000056 FILE-CONTROL.
000057*  ORDER HEADER/ITEM INPUT, ONE PHYSICAL RECORD PER HEADER OR
000058*  ITEM - SEE THE REDEFINES BELOW IN THE FILE SECTION.
000059     SELECT ORDERS-IN     ASSIGN   TO ORDEIN
000060        FILE STATUS  IS  FS-ORDERS-IN.
000061*
000062*  CUSTOMER MASTER - LOADED WHOLE INTO A TABLE AT HOUSEKEEPING
000063*  TIME, NOT READ RANDOMLY (NO INDEXED SUPPORT ON THIS BUILD).
000064     SELECT USERS-IN      ASSIGN   TO USRIN
000065        FILE STATUS  IS  FS-USERS-IN.
000066*
000067*  ONE PRICING-BREAKDOWN RECORD WRITTEN PER ACCEPTED ORDER.
000068     SELECT PRICING-OUT   ASSIGN   TO PRICOUT
000069        FILE STATUS  IS  FS-PRICING-OUT.
000070*
000071*  MIRROR OF ORDERS-IN CARRYING ANY STATUS TRANSITION APPLIED.
000072     SELECT ORDERS-OUT    ASSIGN   TO ORDEOUT
000073        FILE STATUS  IS  FS-ORDERS-OUT.
000074*
000075 DATA DIVISION.
000076 FILE SECTION.
000077*----------------------------------------------------------------*
000078*  ORDERS-IN CARRIES TWO RECORD SHAPES IN ONE FIXED-LENGTH SLOT -
000079*  A HEADER FOLLOWED BY ORDER-ITEM-COUNT ITEM RECORDS.  THE
000080*  ITEM VIEW BELOW REDEFINES JUST THE FIRST PART OF THE SLOT SO
000081*  AN ITEM RECORD CAN BE READ THROUGH THE SAME FD.
000082*----------------------------------------------------------------*
000083 FD  ORDERS-IN
000084     RECORDING MODE IS F
000085     BLOCK CONTAINS 0 RECORDS
000086     RECORD CONTAINS 240 CHARACTERS
000087     DATA RECORD IS ORDERS-IN-REC.
000088 01  ORDERS-IN-REC                       PIC X(240).
000089 01  ORDERS-IN-ITEM-VIEW REDEFINES ORDERS-IN-REC.
000090     05  ORDERS-IN-ITEM-DATA              PIC X(90).
000091     05  FILLER                           PIC X(150).
000092*  150 BYTES UNUSED IN THE ITEM VIEW - THE ITEM LAYOUT ONLY
000093*  NEEDS THE FIRST 90 BYTES OF THE 240-BYTE SLOT.
000094*
000095*  CUSTOMER MASTER RECORD - SEE USRREC.CPY FOR FIELD COMMENTS.
000096*  NO ITEM-VIEW REDEFINE NEEDED HERE - EVERY USERS-IN RECORD
000097*  IS A WHOLE CUSTOMER, READ ONCE AT HOUSEKEEPING TIME.
000098 FD  USERS-IN
000099     RECORDING MODE IS F
000100     BLOCK CONTAINS 0 RECORDS
000101     RECORD CONTAINS 134 CHARACTERS
000102     DATA RECORD IS USERS-IN-REC.
000103 01  USERS-IN-REC                        PIC X(134).
000104*
000105*  PRICING-BREAKDOWN OUTPUT RECORD - SEE PRCBRK.CPY.
000106*  OUTPUT ONLY - NEVER READ BACK BY THIS PROGRAM.
000107 FD  PRICING-OUT
000108     RECORDING MODE IS F
000109     BLOCK CONTAINS 0 RECORDS
000110     RECORD CONTAINS 65 CHARACTERS
000111     DATA RECORD IS PRICING-OUT-REC.
000112 01  PRICING-OUT-REC                     PIC X(65).
000113*
000114*  ORDER HEADER OUTPUT, SAME SHAPE AS ORDERS-IN.
000115*  OUTPUT ONLY - DOWNSTREAM JOBS PICK THIS UP FOR
000116*  FULFILLMENT AND CUSTOMER NOTIFICATION.
000117 FD  ORDERS-OUT
000118     RECORDING MODE IS F
000119     BLOCK CONTAINS 0 RECORDS
000120     RECORD CONTAINS 240 CHARACTERS
000121     DATA RECORD IS ORDERS-OUT-REC.
000122 01  ORDERS-OUT-REC                      PIC X(240).
000123*
000124 WORKING-STORAGE SECTION.
000125*----------------------------------------------------------------*
000126*  RUN COUNTERS - ORDERS READ/ACCEPTED/REJECTED AND THE ITEM
000127*  SUBSCRIPT USED WHILE READING ORDER-ITEM-COUNT ITEM RECORDS.
000128*----------------------------------------------------------------*
000129*Working Variables
000130 01  WS-CONTADORES.
000131*  SYNC FORCES BINARY ALIGNMENT SO THESE THREE BUMP WITHOUT
000132*  A HARDWARE ALIGNMENT FAULT ON EVERY ADD.
000133     05  WS-ORDERS-READ              PIC S9(8) COMP SYNC VALUE 0.
000134     05  WS-ORDERS-ACCEPTED          PIC S9(8) COMP SYNC VALUE 0.
000135     05  WS-ORDERS-REJECTED          PIC S9(8) COMP SYNC VALUE 0.
000136     05  WS-ITEM-SUB                 PIC S9(4) COMP       VALUE 0.
000137     05  FILLER                      PIC X(04).
000138*
000139*  USER-TABLE IS SEARCHED BY USR-TAB-IDX, LOADED ONCE AT 1100.
000140*  WS-USERS-LOADED COUNTS THE ROWS ACTUALLY FILLED.
000141 77  WS-USERS-LOADED              PIC S9(4) COMP VALUE 0.
000142 77  WS-MAX-USERS                 PIC S9(4) COMP VALUE 500.
000143*  TABLE SIZED TO THE SHOP STANDARD 500-ROW CUSTOMER MASTER -
000144*  SAME LIMIT USED ON THE OTHER TABLE-DRIVEN BATCH MODULES.
000145*
000146*----------------------------------------------------------------*
000147*  SWITCHES AND THE FOUR FILE-STATUS FIELDS - ONE PAIR OF 88S
000148*  PER FILE SO EVERY OPEN CAN BE TESTED THE SAME WAY.
000149*----------------------------------------------------------------*
000150*Switches & File Status
000151 01  SW-SWITCHE-VARS.
000152     05  SW-END-ORDERS                   PIC X VALUE '0'.
000153         88 END-OF-ORDERS                    VALUE '1'.
000154         88 NOT-END-OF-ORDERS                VALUE '0'.
000155     05  SW-END-USERS                    PIC X VALUE '0'.
000156         88 END-OF-USERS                     VALUE '1'.
000157         88 NOT-END-OF-USERS                 VALUE '0'.
000158     05  SW-ORDER-VALID                  PIC X VALUE 'S'.
000159         88 ORDER-IS-VALID                   VALUE 'S'.
000160         88 ORDER-IS-REJECTED                VALUE 'N'.
000161*  SW-ORDER-VALID DEFAULTS TO THE VALID STATE ON ENTRY TO
000162*  EVERY ORDER AND IS ONLY FLIPPED BY 2000-VALIDATE-ORDER.
000163     05  FS-ORDERS-IN                    PIC X(02).
000164         88 ORDERS-IN-OK                     VALUE '00'.
000165     05  FS-USERS-IN                     PIC X(02).
000166         88 USERS-IN-OK                      VALUE '00'.
000167     05  FS-PRICING-OUT                  PIC X(02).
000168         88 PRICING-OUT-OK                   VALUE '00'.
000169     05  FS-ORDERS-OUT                    PIC X(02).
000170         88 ORDERS-OUT-OK                    VALUE '00'.
000171     05  FILLER                           PIC X(04).
000172*
000173*  ORDER HEADER / ITEM / CUSTOMER WORKING RECORDS
000174*  ORDER-ID, ORDER-USER-ID, ORDER-STATUS, ORDER-ITEM-COUNT,
000175*  THE STRIPE PAYMENT/TRACKING REFERENCE FIELDS.
000176 COPY ORDHDR.
000177*
000178*  ORDER-ITEM-PRODUCT-NAME, ORDER-ITEM-UNIT-PRICE,
000179*  ORDER-ITEM-QUANTITY, ORDER-ITEM-SUBTOTAL.
000180 COPY ORDITM.
000181*
000182*  USER-ID, USER-EMAIL, USER-NAME, USER-REGION.
000183 COPY USRREC.
000184*
000185*  PB-ORDER-ID, PB-SUBTOTAL, PB-TAX, PB-SHIPPING, PB-TOTAL.
000186 COPY PRCBRK.
000187*
000188*  BUSINESS CONSTANTS AND REGION/TAX-RATE TABLE
000189*  MAX-ORDER-ITEMS, MIN-ORDER-AMOUNT, FREE-SHIPPING-THRESHOLD,
000190*  SHIPPING-RATE AND THE TAX-RATE-ITEM TABLE.
000191 COPY APPCFG.
000192*
000193*----------------------------------------------------------------*
000194*  CUSTOMER TABLE LOADED FROM USERS-IN AT 1100-LOAD-USERS - SAME
000195*  OCCURS/INDEXED-BY/SEARCH IDIOM USED FOR OTHER SHOP LOOKUPS.
000196*----------------------------------------------------------------*
000197 01  USER-TABLE.
000198     05  USER-TABLE-ITEM OCCURS 500 TIMES
000199                          INDEXED BY USR-TAB-IDX.
000200         10  UT-USER-ID                  PIC X(20).
000201         10  UT-USER-EMAIL               PIC X(60).
000202         10  UT-USER-NAME                PIC X(40).
000203         10  UT-USER-REGION               PIC X(10).
000204         10  FILLER                      PIC X(04).
000205*
000206*  RUN-DATE, DISPLAYED IN NUMERIC, ALPHA AND BROKEN-OUT VIEWS -
000207*  SAME TRIPLE-REDEFINES TECHNIQUE AS THE DATE FIELD IN CLAIMREC.
000208 01  WS-RUN-DATE-NUM                     PIC 9(08) VALUE 0.
000209 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM PIC X(08).
000210 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-NUM.
000211     05  WS-RUN-DATE-YEAR                PIC 9(04).
000212     05  WS-RUN-DATE-MONTH                PIC 9(02).
000213     05  WS-RUN-DATE-DAY                  PIC 9(02).
000214*
000215*  ITEM-COUNT CHECKED IN ITS ALPHA VIEW BEFORE TRUSTING IT AS
000216*  NUMERIC - SAME DEFENSIVE IDIOM AS THE DATE-X FIELD ABOVE.
000217 01  WS-ITEM-COUNT-NUM                   PIC 9(02) VALUE 0.
000218 01  WS-ITEM-COUNT-X REDEFINES WS-ITEM-COUNT-NUM PIC X(02).
000219*
000220*----------------------------------------------------------------*
000221*  CALCULATION VARIABLES - KEPT UNROUNDED UNTIL PRESENTATION SO
000222*  THE FOUR INDEPENDENT ROUNDINGS BELOW ARE EACH TAKEN FROM THE SAME
000223*  UNROUNDED BASE, NOT FROM ONE ANOTHER.
000224*----------------------------------------------------------------*
000225*Calculation Variables
000226 01  WS-CALC-VARS.
000227     05  WS-SUBTOTAL-CALC            PIC S9(9)V9(2) VALUE 0.
000228*  CARRIED AT SIX DECIMALS, NOT TWO - SUBTOTAL (2 DECIMALS)
000229*  TIMES TAX-RATE-APPLIC (4 DECIMALS) NEEDS SIX TO SURVIVE
000230*  INTACT UNTIL THE SINGLE ROUNDED MOVE AT 2500 BELOW.
000231     05  WS-TAX-CALC                 PIC S9(9)V9(6) VALUE 0.
000232     05  WS-SHIPPING-CALC            PIC S9(7)V9(2) VALUE 0.
000233*  SAME SIX-DECIMAL WIDTH AS WS-TAX-CALC ABOVE, SO ADDING THE
000234*  TAX FIGURE IN DOES NOT CLIP ITS FRACTIONAL PART BACK DOWN.
000235     05  WS-TOTAL-CALC                PIC S9(9)V9(6) VALUE 0.
000236     05  WS-TAX-RATE-APPLIC           PIC V9(04)      VALUE 0.
000237*  APPLICABLE RATE RESOLVED FRESH PER ORDER AT 2200 BELOW -
000238*  NEVER CARRIED OVER FROM THE PRIOR ORDER IN THE RUN.
000239     05  FILLER                       PIC X(04).
000240*
000241*  RUN CONTROL TOTALS - ACCUMULATED ACROSS ACCEPTED ORDERS ONLY,
000242*  ROLLED UP AND DISPLAYED BY 9000-TERMINATE.
000243*Run Control Totals
000244 01  WS-RUN-TOTALS.
000245     05  WS-TOT-SUBTOTAL              PIC S9(9)V9(2) VALUE 0.
000246     05  WS-TOT-TAX                   PIC S9(9)V9(2) VALUE 0.
000247     05  WS-TOT-SHIPPING              PIC S9(9)V9(2) VALUE 0.
000248     05  WS-TOT-REVENUE                PIC S9(9)V9(2) VALUE 0.
000249     05  FILLER                        PIC X(04).
000250*
000251*  EDITED DISPLAY FIELDS FOR THE END-OF-RUN SUMMARY REPORT.
000252*Editing Variables
000253 01  WS-EDIT-VARS.
000254     05  ORDERS-READ-OUT              PIC ZZ,ZZZ,ZZ9.
000255     05  ORDERS-ACCEPT-OUT            PIC ZZ,ZZZ,ZZ9.
000256     05  ORDERS-REJECT-OUT            PIC ZZ,ZZZ,ZZ9.
000257     05  SUBTOTAL-OUT                 PIC $$,$$$,$$9.99.
000258     05  TAX-OUT                      PIC $$,$$$,$$9.99.
000259     05  SHIPPING-OUT                 PIC $$,$$$,$$9.99.
000260     05  REVENUE-OUT                  PIC $$,$$$,$$9.99.
000261     05  FILLER                       PIC X(04).
000262*
000263*================================================================*
000264*  PROCEDURE DIVISION                                            =*
000265*  MAINLINE IS THREE PERFORM-THRU RANGES (HOUSEKEEPING, THE      =*
000266*  PER-ORDER LOOP, TERMINATION) - SAME SHAPE AS THE SHOP'S       =*
000267*  OTHER NUMBERED-PARAGRAPH BATCH PROGRAMS.                      =*
000268*================================================================*
000269 PROCEDURE DIVISION.
000270*  STEP 1 - STAMP THE RUN DATE AND OPEN ALL FOUR FILES.
000271     PERFORM 1000-OPEN-FILES    THRU 1000-EXIT.
000272*  STEP 2 - LOAD THE CUSTOMER MASTER INTO WORKING STORAGE.
000273     PERFORM 1100-LOAD-USERS    THRU 1100-EXIT.
000274*  STEP 3 - PRIME THE LOOP WITH THE FIRST ORDER HEADER.
000275     PERFORM 1200-READ-ORDER    THRU 1200-EXIT.
000276*  STEP 4 - DRIVE EVERY ORDER HEADER THROUGH TO COMPLETION.
000277     PERFORM 1400-PROCESS-ORDER THRU 1400-EXIT
000278             UNTIL END-OF-ORDERS.
000279*  STEP 5 - SUMMARIZE THE RUN AND CLOSE EVERYTHING DOWN.
000280     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
000281     GOBACK.
000282*
000283*----------------------------------------------------------------*
000284*  1000 - HOUSEKEEPING.  STAMP THE RUN-DATE AND OPEN ALL FOUR
000285*  FILES, BAILING OUT VIA GO TO 900-ERROR THE FIRST TIME A
000286*  FILE-STATUS COMES BACK NOT '00'.
000287*----------------------------------------------------------------*
000288 1000-OPEN-FILES.
000289*  ALL FOUR OPENS MUST SUCCEED BEFORE THIS PARAGRAPH FALLS
000290*  THROUGH TO 1000-EXIT - ANY FAILURE BRANCHES AWAY IMMEDIATELY.
000291*  RUN-DATE IS STAMPED ONCE HERE AND USED ONLY FOR THE
000292*  STARTUP DISPLAY - NO DATE-SENSITIVE BUSINESS RULE READS
000293*  IT, SO NO CENTURY WINDOW LOGIC IS NEEDED.
000294     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
000295     DISPLAY "Init ORDPROC.. date: " WS-RUN-DATE-X
000296*  ORDER HEADER/ITEM FILE - MUST OPEN CLEAN OR THE RUN
000297*  CANNOT START.
000298     OPEN INPUT  ORDERS-IN
000299     IF NOT ORDERS-IN-OK
000300        DISPLAY 'ERROR IN OPEN INPUT ORDERS-IN '
000301        DISPLAY 'FILE STATUS = ' FS-ORDERS-IN
000302        GO TO 900-ERROR.
000303*
000304*  CUSTOMER MASTER - LOADED WHOLE AT 1100 BELOW.
000305     OPEN INPUT  USERS-IN
000306     IF NOT USERS-IN-OK
000307        DISPLAY 'ERROR IN OPEN INPUT USERS-IN '
000308        DISPLAY 'FILE STATUS = ' FS-USERS-IN
000309        GO TO 900-ERROR.
000310*
000311*  PRICING-BREAKDOWN OUTPUT - TRUNCATED AND REBUILT EACH RUN.
000312     OPEN OUTPUT PRICING-OUT
000313     IF NOT PRICING-OUT-OK
000314        DISPLAY 'ERROR IN OPEN OUTPUT PRICING-OUT '
000315        DISPLAY 'FILE STATUS = ' FS-PRICING-OUT
000316        GO TO 900-ERROR.
000317*
000318*  ORDER-HEADER MIRROR OUTPUT - TRUNCATED AND REBUILT EACH RUN.
000319     OPEN OUTPUT ORDERS-OUT
000320     IF NOT ORDERS-OUT-OK
000321        DISPLAY 'ERROR IN OPEN OUTPUT ORDERS-OUT '
000322        DISPLAY 'FILE STATUS = ' FS-ORDERS-OUT
000323        GO TO 900-ERROR.
000324     CONTINUE.
000325 1000-EXIT.
000326     EXIT.
000327*
000328*----------------------------------------------------------------*
000329*  1100 - LOAD THE WHOLE CUSTOMER FILE INTO USER-TABLE - SAME
000330*  IDIOM AS OTHER SHOP MODULES' WORKING-STORAGE TABLE LOADS.
000331*  GNUCOBOL BUILD HAS NO INDEXED FILE SUPPORT SO THIS STANDS IN
000332*  FOR A KEYED READ OF USERS-IN.
000333*----------------------------------------------------------------*
000334 1100-LOAD-USERS.
000335*  ONE TABLE SLOT PER CUSTOMER RECORD, IN FILE ORDER - NO
000336*  SORT ON THE INPUT IS ASSUMED OR REQUIRED.
000337     PERFORM 1110-LOAD-ONE-USER
000338        VARYING USR-TAB-IDX FROM 1 BY 1
000339        UNTIL USR-TAB-IDX > WS-MAX-USERS
000340        OR END-OF-USERS
000341     DISPLAY 'USERS LOADED: ' WS-USERS-LOADED
000342     CLOSE USERS-IN
000343     CONTINUE.
000344 1100-EXIT.
000345     EXIT.
000346*
000347*  READ ONE CUSTOMER RECORD AND STORE IT IN THE NEXT TABLE SLOT.
000348*  NOT ITS OWN THRU RANGE - A SIMPLE VARYING HELPER, NOT A
000349*  MAINLINE STEP.
000350 1110-LOAD-ONE-USER.
000351*  AT-END SETS THE SWITCH BUT IS NOT AN ERROR - THE TABLE MAY
000352*  LEGITIMATELY HOLD FEWER THAN WS-MAX-USERS ROWS.
000353*  MOVE-CORRESPONDING WOULD DO THIS IN ONE STATEMENT BUT
000354*  THE SHOP STANDARD IS EXPLICIT FIELD-BY-FIELD MOVES SO THE
000355*  TABLE LAYOUT CAN DIVERGE FROM THE MASTER RECORD LAYOUT.
000356     READ USERS-IN INTO USER-RECORD-WS
000357        AT END
000358           SET END-OF-USERS TO TRUE
000359        NOT AT END
000360           MOVE USER-ID      TO UT-USER-ID     (USR-TAB-IDX)
000361           MOVE USER-EMAIL   TO UT-USER-EMAIL  (USR-TAB-IDX)
000362           MOVE USER-NAME    TO UT-USER-NAME   (USR-TAB-IDX)
000363           MOVE USER-REGION  TO UT-USER-REGION (USR-TAB-IDX)
000364           ADD 1 TO WS-USERS-LOADED
000365     END-READ
000366     CONTINUE.
000367*
000368*----------------------------------------------------------------*
000369*  1200 - READ ONE ORDER HEADER.  WS-ITEM-COUNT-X IS CHECKED IN
000370*  ITS ALPHA VIEW BEFORE THE NUMERIC VIEW IS TRUSTED, GUARDING
000371*  AGAINST A SPACE-FILLED OR GARBLED COUNT FIELD ON THE INPUT.
000372*----------------------------------------------------------------*
000373 1200-READ-ORDER.
000374*  ONE CALL PER ORDER HEADER - NEVER CALLED FOR AN ITEM RECORD,
000375*  THOSE ARE READ BY 1215-READ-ONE-ITEM BELOW INSTEAD.
000376     READ ORDERS-IN
000377        AT END SET END-OF-ORDERS TO TRUE
000378     NOT AT END
000379*  WHOLE-RECORD MOVE - HEADER FIELDS ONLY LINE UP IN THE
000380*  HEADER VIEW, NOT THE ITEM VIEW USED AT 1215 BELOW.
000381        MOVE ORDERS-IN-REC TO ORDER-RECORD-WS
000382        ADD 1 TO WS-ORDERS-READ
000383        MOVE ORDER-ITEM-COUNT TO WS-ITEM-COUNT-NUM
000384        IF WS-ITEM-COUNT-X IS NOT NUMERIC
000385*  A GARBLED COUNT FIELD IS TREATED AS ZERO ITEMS, WHICH
000386*  2000-VALIDATE-ORDER BELOW THEN REJECTS AS AN EMPTY ORDER.
000387           MOVE ZERO TO WS-ITEM-COUNT-NUM, ORDER-ITEM-COUNT
000388        END-IF
000389     END-READ
000390     CONTINUE.
000391 1200-EXIT.
000392     EXIT.
000393*
000394*  READ THE ORDER-ITEM-COUNT ITEM RECORDS THAT FOLLOW THIS
000395*  HEADER AND ACCUMULATE THE ORDER SUBTOTAL AS THEY ARE READ.
000396*  NOT ITS OWN THRU RANGE - CALLED ONCE PER HEADER FROM 1400.
000397 1210-READ-ITEMS.
000398*  DRIVES THE ITEM-READING LOOP FOR ONE HEADER - THE LOOP
000399*  BOUND IS THE HEADER COUNT VALIDATED AS NUMERIC AT 1200.
000400*  SUBTOTAL ACCUMULATOR RESET BEFORE THE FIRST ITEM OF EACH
000401*  NEW ORDER HEADER IS READ.
000402     MOVE 0 TO WS-SUBTOTAL-CALC
000403     PERFORM 1215-READ-ONE-ITEM
000404        VARYING WS-ITEM-SUB FROM 1 BY 1
000405        UNTIL WS-ITEM-SUB > WS-ITEM-COUNT-NUM
000406     CONTINUE.
000407*
000408*  READ ONE ITEM RECORD THROUGH THE ORDERS-IN-ITEM-VIEW REDEFINE
000409*  AND PRICE IT IMMEDIATELY - THE ITEM/ORDER SUBTOTAL MATH
000410*  LIVES IN 2100 BELOW.
000411 1215-READ-ONE-ITEM.
000412*  PRICING OF THE LINE ITEM HAPPENS IMMEDIATELY ON READ, NOT
000413*  DEFERRED TO A LATER PASS OVER THE ITEMS.
000414     READ ORDERS-IN
000415        AT END SET END-OF-ORDERS TO TRUE
000416     NOT AT END
000417        MOVE ORDERS-IN-ITEM-DATA TO ORDER-ITEM-RECORD-WS
000418        PERFORM 2100-CALCULATE-SUBTOTAL
000419     END-READ
000420     CONTINUE.
000421*
000422*  FIND THE CUSTOMER'S REGION BY ORDER-USER-ID - SAME
000423*  SEARCH-AT-END IDIOM USED FOR EVERY TABLE LOOKUP IN THIS SHOP.
000424*  NOT ITS OWN THRU RANGE - CALLED ONCE PER HEADER FROM 1400.
000425 1300-FIND-USER.
000426*  LINEAR SEARCH OF THE IN-MEMORY CUSTOMER TABLE - ACCEPTABLE
000427*  AT 500 ROWS; A LARGER TABLE WOULD WANT SEARCH ALL INSTEAD.
000428*  DEFAULT TO BLANK REGION - 2200-CALCULATE-PRICE TREATS A
000429*  BLANK REGION AS 0% TAX, NOT AS AN ERROR.
000430     MOVE SPACES TO USER-REGION
000431     SET USR-TAB-IDX TO 1
000432     SEARCH USER-TABLE-ITEM
000433        AT END
000434*  DEFAULT TO BLANK REGION - 2200-CALCULATE-PRICE TREATS A
000435*  BLANK REGION AS 0% TAX, NOT AS AN ERROR.
000436           MOVE SPACES TO USER-REGION
000437        WHEN UT-USER-ID (USR-TAB-IDX) = ORDER-USER-ID
000438           MOVE UT-USER-REGION (USR-TAB-IDX) TO USER-REGION
000439     END-SEARCH
000440     CONTINUE.
000441*
000442*----------------------------------------------------------------*
000443*  1400 - DRIVE ONE ORDER THROUGH VALIDATION, PRICING, THE
000444*  STATUS TRANSITIONS CARRIED ON THE HEADER AND THE TWO OUTPUT
000445*  WRITES, THEN ADVANCE TO THE NEXT HEADER.  THE BODY OF THE
000446*  ORDER IS ITS OWN THRU RANGE AT 2000 BELOW SO A REJECTED
000447*  ORDER CAN GO TO PAST THE PRICING STEPS WITHOUT SKIPPING THE
000448*  STATUS TRANSITIONS OR THE ORDERS-OUT REWRITE.
000449*----------------------------------------------------------------*
000450 1400-PROCESS-ORDER.
000451*  ONE PASS OF THIS PARAGRAPH HANDLES EXACTLY ONE ORDER HEADER
000452*  FROM FIRST ITEM READ THROUGH BOTH OUTPUT WRITES.
000453*  ONE TRACE LINE PER HEADER - HELPS OPERATIONS MATCH A
000454*  RUN'S SYSOUT AGAINST A SPECIFIC CUSTOMER COMPLAINT.
000455     DISPLAY 'ORDER-ID ... ' ORDER-ID
000456     PERFORM 1210-READ-ITEMS
000457     PERFORM 1300-FIND-USER
000458     PERFORM 2000-VALIDATE-ORDER THRU 2699-EXIT
000459     PERFORM 1200-READ-ORDER
000460     CONTINUE.
000461 1400-EXIT.
000462     EXIT.
000463*
000464*----------------------------------------------------------------*
000465*  2000 THRU 2699-EXIT - ONE COMPLETE ORDER.  REJECTS AN ORDER
000466*  WITH NO ITEMS, MORE THAN THE SHOP-CONFIGURED ITEM CEILING,
000467*  OR A SUBTOTAL UNDER THE CONFIGURED MINIMUM ORDER AMOUNT.
000468*  SUBTOTAL TESTED HERE IS THE UNROUNDED FIGURE.  A REJECT
000469*  SKIPS STRAIGHT TO 2300-TRANSITION-PAID - PRICING AND THE
000470*  PRICING-BREAKDOWN WRITE DO NOT APPLY TO A REJECTED ORDER,
000471*  BUT THE STATUS TRANSITIONS AND THE ORDERS-OUT REWRITE STILL
000472*  DO (NEITHER TRANSITION CARRIES A PRECONDITION ON PRIOR STATUS).
000473*----------------------------------------------------------------*
000474 2000-VALIDATE-ORDER.
000475*  THE FIRST PARAGRAPH IN THE 2000 THRU 2699-EXIT RANGE - SEE
000476*  THE RANGE BANNER ABOVE FOR THE GO TO THAT SHORT-CIRCUITS IT.
000477*  THIS ORDER STARTS VALID EVERY TIME - NO STATE LEAKS IN
000478*  FROM THE PREVIOUS HEADER PROCESSED BY THIS LOOP.
000479     SET ORDER-IS-VALID TO TRUE
000480*  AN ORDER WITH NO ITEMS CANNOT BE PRICED.
000481     IF ORDER-ITEM-COUNT = 0
000482        SET ORDER-IS-REJECTED TO TRUE
000483     END-IF
000484*  ITEM COUNT OVER THE SHOP-CONFIGURED CEILING.
000485     IF ORDER-ITEM-COUNT > MAX-ORDER-ITEMS
000486        SET ORDER-IS-REJECTED TO TRUE
000487     END-IF
000488*  ACCUMULATED SUBTOTAL BELOW THE CONFIGURED FLOOR.
000489     IF WS-SUBTOTAL-CALC < MIN-ORDER-AMOUNT
000490        SET ORDER-IS-REJECTED TO TRUE
000491     END-IF
000492     IF ORDER-IS-REJECTED
000493        ADD 1 TO WS-ORDERS-REJECTED
000494        GO TO 2300-TRANSITION-PAID
000495     END-IF
000496     CONTINUE.
000497*
000498*  REGION TAX RATE VIA SEARCH OF TAX-RATE-ITEM, DEFAULTING TO
000499*  0% WHEN THE REGION IS BLANK OR UNRECOGNIZED.  SHIPPING RULE
000500*  AGAINST FREE-SHIPPING-THRESHOLD.  GRAND TOTAL, ALL FROM
000501*  UNROUNDED FIGURES.  THE ROUNDING HAPPENS ONLY AT 2500 BELOW,
000502*  ONCE PER FIELD, NOT HERE.
000503 2200-CALCULATE-PRICE.
000504*  REACHED ONLY FOR AN ACCEPTED ORDER - A REJECTED ORDER NEVER
000505*  FALLS THROUGH TO THIS PARAGRAPH.
000506*  SEARCH THE REGION/TAX-RATE TABLE CARRIED IN APPCFG.
000507     SET TAX-IDX TO 1
000508     SEARCH TAX-RATE-ITEM
000509        AT END
000510           MOVE 0 TO WS-TAX-RATE-APPLIC
000511        WHEN TAX-RATE-REGION-CODE (TAX-IDX) = USER-REGION
000512           MOVE TAX-RATE-PERCENT (TAX-IDX) TO WS-TAX-RATE-APPLIC
000513     END-SEARCH
000514     COMPUTE WS-TAX-CALC =
000515             WS-SUBTOTAL-CALC * WS-TAX-RATE-APPLIC
000516*  FREE SHIPPING AT OR ABOVE THE CONFIGURED THRESHOLD,
000517*  OTHERWISE THE FLAT SHIPPING-RATE FROM APPCFG.
000518     IF WS-SUBTOTAL-CALC >= FREE-SHIPPING-THRESHOLD
000519        MOVE 0 TO WS-SHIPPING-CALC
000520     ELSE
000521        MOVE SHIPPING-RATE TO WS-SHIPPING-CALC
000522     END-IF
000523*  GRAND TOTAL, STILL UNROUNDED.
000524     COMPUTE WS-TOTAL-CALC =
000525             WS-SUBTOTAL-CALC + WS-TAX-CALC + WS-SHIPPING-CALC
000526     CONTINUE.
000527*
000528*  EACH OF THE FOUR PRICING-BREAKDOWN FIELDS IS ROUNDED
000529*  HALF-UP INDEPENDENTLY FROM ITS OWN UNROUNDED WORKING FIGURE.
000530*  ONLY REACHED WHEN THE ORDER WAS NOT REJECTED ABOVE, SO ONE
000531*  PRICING-BREAKDOWN RECORD IS WRITTEN PER ACCEPTED ORDER.
000532 2500-WRITE-PRICING.
000533*  ONE PRICING-BREAKDOWN RECORD PER ACCEPTED ORDER - NEVER
000534*  WRITTEN MORE THAN ONCE FOR THE SAME ORDER-ID.
000535     MOVE ORDER-ID TO PB-ORDER-ID
000536*  EACH COMPUTE BELOW ROUNDS FROM ITS OWN WS-*-CALC FIELD, NOT
000537*  FROM ANOTHER PB-* FIELD, SO ROUNDING ERROR NEVER COMPOUNDS.
000538     COMPUTE PB-SUBTOTAL ROUNDED = WS-SUBTOTAL-CALC
000539     COMPUTE PB-TAX      ROUNDED = WS-TAX-CALC
000540     COMPUTE PB-SHIPPING ROUNDED = WS-SHIPPING-CALC
000541     COMPUTE PB-TOTAL    ROUNDED = WS-TOTAL-CALC
000542     WRITE PRICING-OUT-REC FROM PRICING-BREAKDOWN-WS
000543*  COUNTER AND RUN-TOTAL ACCUMULATION LIVE HERE, NOT AT 1400,
000544*  SO A REJECTED ORDER (WHICH SKIPS THIS PARAGRAPH VIA THE
000545*  GO TO AT 2000) NEVER CONTRIBUTES TO THESE TOTALS.
000546     ADD 1 TO WS-ORDERS-ACCEPTED
000547     ADD WS-SUBTOTAL-CALC TO WS-TOT-SUBTOTAL
000548     ADD WS-TAX-CALC      TO WS-TOT-TAX
000549     ADD WS-SHIPPING-CALC TO WS-TOT-SHIPPING
000550     ADD WS-TOTAL-CALC    TO WS-TOT-REVENUE
000551     CONTINUE.
000552*
000553*  WHEN THE HEADER CARRIES A STRIPE PAYMENT REFERENCE, THE
000554*  PAYMENT-CONFIRMATION TRIGGER HAS FIRED FOR THIS ORDER.  NO
000555*  PRECONDITION ON THE PRIOR ORDER-STATUS.  A REJECTED ORDER
000556*  FALLS IN HERE DIRECTLY FROM THE GO TO AT 2000 ABOVE.
000557 2300-TRANSITION-PAID.
000558*  A PAID TRANSITION DOES NOT IMPLY A SHIPPED TRANSITION - THE
000559*  TWO ARE TESTED INDEPENDENTLY, NOT AS AN ELSE.
000560     IF ORDER-STRIPE-PAYMENT-ID NOT = SPACES
000561        MOVE 'paid' TO ORDER-STATUS
000562     END-IF
000563     CONTINUE.
000564*
000565*  WHEN THE HEADER CARRIES A TRACKING REFERENCE, THE
000566*  SHIPMENT-CONFIRMATION TRIGGER HAS FIRED FOR THIS ORDER.  NO
000567*  PRECONDITION ON THE PRIOR ORDER-STATUS.
000568 2400-TRANSITION-SHIPPED.
000569*  RUNS REGARDLESS OF WHETHER 2300 ABOVE CHANGED THE STATUS -
000570*  BOTH TRIGGERS CAN FIRE ON THE SAME HEADER IN ONE PASS.
000571     IF ORDER-TRACKING-ID NOT = SPACES
000572        MOVE 'shipped' TO ORDER-STATUS
000573     END-IF
000574     CONTINUE.
000575*
000576*  ORDERS-OUT MIRRORS EVERY HEADER READ FROM ORDERS-IN, ACCEPTED
000577*  OR REJECTED, CARRYING ANY STATUS TRANSITION APPLIED ABOVE.
000578 2600-WRITE-ORDER.
000579*  UNCONDITIONAL - EVERY HEADER READ FROM ORDERS-IN PRODUCES
000580*  EXACTLY ONE ORDERS-OUT RECORD, ACCEPTED OR REJECTED.
000581     WRITE ORDERS-OUT-REC FROM ORDER-RECORD-WS
000582     CONTINUE.
000583 2699-EXIT.
000584     EXIT.
000585*
000586*  ITEM SUBTOTAL = UNIT-PRICE * QUANTITY, EXACT.
000587*  ORDER SUBTOTAL = SUM OF ITEM SUBTOTALS.  CALLED ONCE PER
000588*  ITEM RECORD FROM 1215-READ-ONE-ITEM, NOT PART OF THE 2000
000589*  THRU RANGE - IT RUNS BEFORE VALIDATION SEES THE SUBTOTAL.
000590 2100-CALCULATE-SUBTOTAL.
000591*  A SIMPLE TWO-STATEMENT HELPER - NO HEADER-LEVEL VALIDATION
000592*  BELONGS HERE, THAT IS 2000-VALIDATE-ORDER'S JOB ABOVE.
000593     COMPUTE ORDER-ITEM-SUBTOTAL =
000594             ORDER-ITEM-UNIT-PRICE * ORDER-ITEM-QUANTITY
000595     ADD ORDER-ITEM-SUBTOTAL TO WS-SUBTOTAL-CALC
000596     CONTINUE.
000597*
000598*----------------------------------------------------------------*
000599*  9000 - ROLL UP AND DISPLAY THE ORDER RUN SUMMARY, THEN CLOSE
000600*  EVERY FILE THIS PROGRAM TOUCHED.
000601*----------------------------------------------------------------*
000602 9000-TERMINATE.
000603*  RUNS EXACTLY ONCE, AFTER THE LAST ORDER HEADER HAS BEEN
000604*  FULLY PROCESSED AND END-OF-ORDERS HAS BEEN SET.
000605*  EDIT EVERY COUNTER AND RUN-TOTAL INTO ITS DISPLAY FIELD
000606*  BEFORE THE DISPLAY STATEMENTS BELOW.
000607     MOVE WS-ORDERS-READ     TO ORDERS-READ-OUT
000608     MOVE WS-ORDERS-ACCEPTED TO ORDERS-ACCEPT-OUT
000609     MOVE WS-ORDERS-REJECTED TO ORDERS-REJECT-OUT
000610     MOVE WS-TOT-SUBTOTAL    TO SUBTOTAL-OUT
000611     MOVE WS-TOT-TAX         TO TAX-OUT
000612     MOVE WS-TOT-SHIPPING    TO SHIPPING-OUT
000613     MOVE WS-TOT-REVENUE     TO REVENUE-OUT
000614     DISPLAY "-----------------------  "
000615     DISPLAY 'Order Run Summary        '
000616     DISPLAY "-----------------------  "
000617     DISPLAY 'Orders Processed:    ' ORDERS-READ-OUT
000618     DISPLAY 'Orders Accepted:     ' ORDERS-ACCEPT-OUT
000619     DISPLAY 'Orders Rejected:     ' ORDERS-REJECT-OUT
000620     DISPLAY 'Total Subtotal:      ' SUBTOTAL-OUT
000621     DISPLAY 'Total Tax:           ' TAX-OUT
000622     DISPLAY 'Total Shipping:      ' SHIPPING-OUT
000623     DISPLAY 'Total Revenue:       ' REVENUE-OUT
000624*  USERS-IN WAS ALREADY CLOSED AT THE END OF 1100-LOAD-USERS.
000625     CLOSE ORDERS-IN, PRICING-OUT, ORDERS-OUT
000626     DISPLAY "END PROGR: ORDPROC"
000627     CONTINUE.
000628 9000-EXIT.
000629     EXIT.
000630*
000631*  REACHED ONLY VIA GO TO ON AN OPEN FAILURE AT 1000 ABOVE.
000632*  NO CLEANUP PERFORMED HERE - WHATEVER OPENED SUCCESSFULLY
000633*  BEFORE THE FAILURE IS LEFT FOR THE OPERATOR TO SORT OUT,
000634*  SAME AS THE OTHER SHOP BATCH PROGRAMS ON AN OPEN ERROR.
000635 900-ERROR.
000636     GOBACK.
000637
